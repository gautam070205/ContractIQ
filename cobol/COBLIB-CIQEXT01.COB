000100*====================================================                    
000200 IDENTIFICATION                            DIVISION.                     
000300*====================================================                    
000400 PROGRAM-ID. CIQEXT01.                                                   
000500 AUTHOR. VICTOR LEAL.                                                    
000600 INSTALLATION. FOURSYS - NUCLEO DE SISTEMAS BATCH.                       
000700 DATE-WRITTEN. 08/22/1994.                                               
000800 DATE-COMPILED.                                                          
000900 SECURITY. USO INTERNO FOURSYS - CONFIDENCIAL.                           
001000*===================================================*                    
001100* AUTOR   : VICTOR LEAL                             *                    
001200* EMPRESA : FOURSYS                                 *                    
001300* OBJETIVO: LER O ARQUIVO DE CONTRATOS (CONTRATO-IN)*                    
001400*           SEGMENTADO EM LINHAS DE 80 BYTES, MONTAR*                    
001500*           O TEXTO INTEGRAL DE CADA CONTRATO POR   *                    
001600*           QUEBRA DE CONTROLE, VALIDAR A ENTRADA,  *                    
001700*           CLASSIFICAR AS CLAUSULAS POR PALAVRA-   *                    
001800*           CHAVE, GRAVAR O RESULTADO NO ARQUIVO    *                    
001900*           RESULTADO-OUT E EMITIR O RELATORIO      *                    
002000*           RESUMO COM QUEBRA DE PAGINA.            *                    
002100*---------------------------------------------------*                    
002200* ARQUIVOS:                                          *                   
002300* DDNAME             I/O           INCLUDE/BOOK     *                    
002400* CIQIN               I             ---------       *                    
002500* CIQRSLT              O             ---------       *                   
002600* CIQRPT               O             ---------       *                   
002700*---------------------------------------------------*                    
002800* COPYBOOKS:                                         *                   
002900* #GLOG    - AREA PADRAO DE LOG DE ERRO              *                   
003000* #CIQKWD  - TABELA DE PALAVRAS-CHAVE POR CLAUSULA   *                   
003100*===================================================*                    
003200*----------------------------------------------------                    
003300* HISTORICO DE ALTERACOES                                                
003400* DATA       AUTOR  CHAMADO    DESCRICAO                                 
003500* ---------- ------ ---------- -------------------------                 
003600* 22/08/1994 VL     CH1994-091 VERSAO INICIAL - EXTRACAO                 
003700*                               DE CLAUSULAS CONTRATUAIS.                
003800* 14/02/1995 VL     CH1995-018 INCLUSAO DA VALIDACAO DE                  
003900*                               ENTRADA (SECAO 3500).                    
004000* 03/07/1995 JAF    CH1995-066 AJUSTE NO CALCULO DO                      
004100*                               RS-RISK-SCORE (SECAO 4800).              
004200* 19/01/1996 VL     CH1996-005 CORRECAO DA QUEBRA DE                     
004300*                               PAGINA DO RELATORIO (6100).              
004400* 11/09/1996 RSM    CH1996-114 INCLUSAO DE CONTADOR DE                   
004500*                               CONTRATOS REJEITADOS.                    
004600* 30/04/1997 JAF    CH1997-041 REVISAO GERAL DOS TOTAIS                  
004700*                               DE CONTROLE (SECAO 7000).                
004800* 08/12/1997 VL     CH1997-132 AJUSTE NO LIMITE DE 50                    
004900*                               SEGMENTOS POR CONTRATO.                  
005000* 17/03/1998 RSM    CH1998-029 INCLUSAO DO PERCENTUAL DE                 
005100*                               COBERTURA NO RELATORIO.                  
005200* 21/10/1998 JAF    CH1998-098 REVISAO DE FORMATOS DOS                   
005300*                               CAMPOS EDITADOS DO RELATORIO.            
005400* 29/12/1998 VL     CH1998-121 VIRADA DE SECULO - CAMPO                  
005500*                               WRK-ANO-PROC AMPLIADO P/ 4 DIG.          
005600* 15/01/1999 RSM    CH1999-004 TESTES DE VIRADA DE SECULO                
005700*                               CONCLUIDOS - SEM PENDENCIAS.             
005800* 07/06/2000 JAF    CH2000-051 INCLUSAO DE MENSAGEM DE                   
005900*                               CONTROLE NO DISPLAY FINAL.               
006000* 26/11/2001 RSM    CH2001-097 AJUSTE NA ORDEM DE VERIFICACAO            
006100*                               DAS PALAVRAS-CHAVE (SECAO 4400).         
006200* 09/08/2004 VL     CH2004-062 EXTRACAO DA TABELA DE                     
006300*                               PALAVRAS-CHAVE PARA O                    
006400*                               COPYBOOK #CIQKWD.                        
006500* 02/03/2006 JAF    CH2006-019 REVISAO FINAL DE MANUTENCAO -             
006600*                               PROGRAMA ESTABILIZADO.                   
006700* 18/07/2006 LFC    CH2006-058 CORRIGIDA DUPLICACAO DO 1O                
006800*                               SEGMENTO NA LEITURA DE                   
006900*                               ANTECIPACAO (1000) E ACERTADA            
007000*                               A NUMERACAO/QUEBRA DE PAGINA             
007100*                               DO RELATORIO (6000/6100/7000).           
007200* 02/08/2006 LFC    CH2006-071 RETIRADA A CHAVE DE MODO DE               
007300*                               TESTE (SPECIAL-NAMES/UPSI-0),            
007400*                               FORA DO PADRAO DA AREA; A DATA           
007500*                               DE PROCESSAMENTO PASSA A SER             
007600*                               GRAVADA NO LOG DE ERRO (9000).           
007700*----------------------------------------------------                    
007800                                                                         
007900*====================================================                    
008000 ENVIRONMENT                               DIVISION.                     
008100*====================================================                    
008200 CONFIGURATION                             SECTION.                      
008300 SOURCE-COMPUTER. IBM-3090.                                              
008400 OBJECT-COMPUTER. IBM-3090.                                              
008500                                                                         
008600 INPUT-OUTPUT                              SECTION.                      
008700 FILE-CONTROL.                                                           
008800     SELECT CONTRATO-IN ASSIGN TO CIQIN                                  
008900         FILE STATUS IS WRK-FS-CONTRATO.                                 
009000                                                                         
009100     SELECT RESULTADO-OUT ASSIGN TO CIQRSLT                              
009200         FILE STATUS IS WRK-FS-RESULTADO.                                
009300                                                                         
009400     SELECT RELATORIO-OUT ASSIGN TO CIQRPT                               
009500         FILE STATUS IS WRK-FS-RELATORIO.                                
009600                                                                         
009700*====================================================                    
009800 DATA                                      DIVISION.                     
009900*====================================================                    
010000*-----------------------------------------------------                   
010100 FILE                                      SECTION.                      
010200*-----------------------------------------------------                   
010300 FD  CONTRATO-IN                                                         
010400     RECORDING MODE IS F                                                 
010500     LABEL RECORDS ARE STANDARD                                          
010600     BLOCK CONTAINS 0 RECORDS.                                           
010700* LRECL=80 - UM SEGMENTO DE TEXTO DE CONTRATO                            
010800 01  FD-CONTRATO-REG.                                                    
010900     05  CI-CONTRACT-ID      PIC X(08).                                  
011000     05  CI-SEQ-NO           PIC 9(04).                                  
011100     05  CI-TEXT             PIC X(68).                                  
011200                                                                         
011300 FD  RESULTADO-OUT                                                       
011400     RECORDING MODE IS F                                                 
011500     LABEL RECORDS ARE STANDARD                                          
011600     BLOCK CONTAINS 0 RECORDS.                                           
011700* LRECL=80 - UM RESULTADO POR CONTRATO PROCESSADO                        
011800 01  FD-RESULTADO-REG.                                                   
011900     05  RS-CONTRACT-ID      PIC X(08).                                  
012000     05  RS-STATUS           PIC X(02).                                  
012100     05  RS-ERROR-CODE       PIC X(04).                                  
012200     05  RS-CNT-TERM         PIC 9(04).                                  
012300     05  RS-CNT-LIAB         PIC 9(04).                                  
012400     05  RS-CNT-PAY          PIC 9(04).                                  
012500     05  RS-CNT-CONF         PIC 9(04).                                  
012600     05  RS-CNT-INDM         PIC 9(04).                                  
012700     05  RS-CNT-GOV          PIC 9(04).                                  
012800     05  RS-TOTAL-CLAUSES    PIC 9(05).                                  
012900     05  RS-MISSING-FLAG     PIC X(01).                                  
013000     05  RS-RISK-SCORE       PIC 9(03).                                  
013100* AJUSTADO NA MANUTENCAO CH2004-062 P/ FECHAR O                          
013200* REGISTRO EM 80 BYTES - VER LAYOUT ANEXO AO PROGRAMA.                   
013300     05  RS-FILLER           PIC X(33).                                  
013400                                                                         
013500 FD  RELATORIO-OUT                                                       
013600     RECORDING MODE IS F                                                 
013700     LABEL RECORDS ARE STANDARD                                          
013800     BLOCK CONTAINS 0 RECORDS.                                           
013900* LRECL=132 - LINHA DE IMPRESSAO DO RELATORIO RESUMO                     
014000 01  FD-RELATORIO-REG        PIC X(132).                                 
014100                                                                         
014200*-----------------------------------------------------                   
014300 WORKING-STORAGE                           SECTION.                      
014400*-----------------------------------------------------                   
014500     COPY '#GLOG'.                                                       
014600     COPY '#CIQKWD'.                                                     
014700*-----------------------------------------------------                   
014800* DATA DE PROCESSAMENTO DO LOTE (AMPLIADA P/ 4 DIGITOS                   
014900* DE ANO NA MANUTENCAO DE VIRADA DE SECULO - CH1998-121)                 
015000 01  WRK-DATA-PROC            PIC 9(08) VALUE ZERO.                      
015100 01  WRK-DATA-PROC-R REDEFINES WRK-DATA-PROC.                            
015200     05  WRK-ANO-PROC         PIC 9(04).                                 
015300     05  WRK-MES-PROC         PIC 9(02).                                 
015400     05  WRK-DIA-PROC         PIC 9(02).                                 
015500                                                                         
015600 01  FILLER PIC X(48) VALUE                                              
015700      '------VARIAVEIS DE FILE STATUS--------------'.                    
015800 77  WRK-FS-CONTRATO          PIC 9(02) VALUE ZERO.                      
015900 77  WRK-FS-RESULTADO         PIC 9(02) VALUE ZERO.                      
016000 77  WRK-FS-RELATORIO         PIC 9(02) VALUE ZERO.                      
016100                                                                         
016200 01  FILLER PIC X(48) VALUE                                              
016300      '------VARIAVEIS DE CONTROLE DE QUEBRA-------'.                    
016400 77  WRK-CONTRATO-ATUAL       PIC X(08) VALUE SPACES.                    
016500 77  WRK-FIM-ARQUIVO          PIC X(01) VALUE 'N'.                       
016600     88  WRK-EOF-CONTRATO             VALUE 'S'.                         
016700 77  WRK-HOUVE-LEITURA        PIC X(01) VALUE 'N'.                       
016800     88  WRK-TEVE-ALGUMA-LEITURA      VALUE 'S'.                         
016900                                                                         
017000 01  FILLER PIC X(48) VALUE                                              
017100      '------BUFFER DE MONTAGEM DO TEXTO-----------'.                    
017200* OS 50 SEGMENTOS DE 68 BYTES SAO GRAVADOS EM SUAS                       
017300* POSICOES FIXAS NO BUFFER; O ESPACO DE SEPARACAO                        
017400* ENTRE SEGMENTOS FICA GARANTIDO PELOS BRANCOS FINAIS                    
017500* DE CADA SEGMENTO DE ENTRADA (CI-TEXT E EDITADO COM                     
017600* BRANCOS A DIREITA PELO PROCESSO QUE GERA O CIQIN).                     
017700 01  WRK-TEXTO-CONTRATO.                                                 
017800     05  WRK-TEXTO-SEG OCCURS 50 TIMES PIC X(68).                        
017900 01  WRK-TEXTO-CONTRATO-R REDEFINES WRK-TEXTO-CONTRATO.                  
018000     05  WRK-TEXTO-BUFFER     PIC X(3400).                               
018100 77  WRK-SEG-IX               PIC 9(02) COMP VALUE ZERO.                 
018200 77  WRK-QTD-SEGMENTOS        PIC 9(02) COMP VALUE ZERO.                 
018300 77  WRK-TEXTO-SCAN           PIC X(3400) VALUE SPACES.                  
018400                                                                         
018500 01  FILLER PIC X(48) VALUE                                              
018600      '------CONTADORES DE CLAUSULA DO CONTRATO----'.                    
018700 77  WRK-CNT-TERM             PIC 9(04) COMP VALUE ZERO.                 
018800 77  WRK-CNT-LIAB             PIC 9(04) COMP VALUE ZERO.                 
018900 77  WRK-CNT-PAY              PIC 9(04) COMP VALUE ZERO.                 
019000 77  WRK-CNT-CONF             PIC 9(04) COMP VALUE ZERO.                 
019100 77  WRK-CNT-INDM             PIC 9(04) COMP VALUE ZERO.                 
019200 77  WRK-CNT-GOV              PIC 9(04) COMP VALUE ZERO.                 
019300 77  WRK-TOTAL-CLAUSULAS      PIC 9(05) COMP VALUE ZERO.                 
019400 77  WRK-FLAG-FALTANTE        PIC X(01) VALUE 'N'.                       
019500 77  WRK-RISK-SCORE           PIC 9(03) COMP VALUE ZERO.                 
019600 77  WRK-QTD-CATEG-PRESENTES  PIC 9(01) COMP VALUE ZERO.                 
019700 77  WRK-COBERTURA-PCT        PIC 999V9 COMP VALUE ZERO.                 
019800                                                                         
019900 01  FILLER PIC X(48) VALUE                                              
020000      '------GRANDES TOTAIS DO PROCESSAMENTO-------'.                    
020100 77  WRK-GT-TERM              PIC 9(06) COMP VALUE ZERO.                 
020200 77  WRK-GT-LIAB              PIC 9(06) COMP VALUE ZERO.                 
020300 77  WRK-GT-PAY               PIC 9(06) COMP VALUE ZERO.                 
020400 77  WRK-GT-CONF              PIC 9(06) COMP VALUE ZERO.                 
020500 77  WRK-GT-INDM              PIC 9(06) COMP VALUE ZERO.                 
020600 77  WRK-GT-GOV               PIC 9(06) COMP VALUE ZERO.                 
020700 77  WRK-GT-CLAUSULAS         PIC 9(07) COMP VALUE ZERO.                 
020800 77  WRK-QTD-LIDOS            PIC 9(06) COMP VALUE ZERO.                 
020900 77  WRK-QTD-OK               PIC 9(06) COMP VALUE ZERO.                 
021000 77  WRK-QTD-REJEITADOS       PIC 9(06) COMP VALUE ZERO.                 
021100                                                                         
021200 01  FILLER PIC X(48) VALUE                                              
021300      '------VARIAVEIS DE VALIDACAO DE ENTRADA-----'.                    
021400 77  WRK-QTD-CARACT-VALIDOS   PIC 9(04) COMP VALUE ZERO.                 
021500 77  WRK-COD-ERRO             PIC X(04) VALUE SPACES.                    
021600 77  WRK-STATUS-INTAKE        PIC X(02) VALUE SPACES.                    
021700     88  WRK-INTAKE-OK               VALUE 'OK'.                         
021800     88  WRK-INTAKE-ERRO             VALUE 'ER'.                         
021900                                                                         
022000 01  FILLER PIC X(48) VALUE                                              
022100      '------INDICES E VARIAVEIS DE VARREDURA------'.                    
022200 77  WRK-KW-IX                PIC 9(02) COMP VALUE ZERO.                 
022300 77  WRK-POS-SCAN             PIC 9(04) COMP VALUE ZERO.                 
022400 77  WRK-LIMITE-SCAN          PIC 9(04) COMP VALUE ZERO.                 
022500 77  WRK-QTD-OCORR            PIC 9(04) COMP VALUE ZERO.                 
022600                                                                         
022700 01  FILLER PIC X(48) VALUE                                              
022800      '------CABECALHO DO RELATORIO RESUMO---------'.                    
022900 77  WRK-PAGINA               PIC 9(03) COMP VALUE ZERO.                 
023000 77  WRK-LINHAS-PAG           PIC 9(02) COMP VALUE ZERO.                 
023100 01  WRK-CIQ-CABEC1.                                                     
023200     05  FILLER      PIC X(37) VALUE                                     
023300         'CONTRACTIQ CLAUSE SUMMARY      PAGE '.                         
023400     05  WRK-PAGINA-ED        PIC ZZ9.                                   
023500     05  FILLER      PIC X(92) VALUE SPACES.                             
023600 01  WRK-CIQ-CABEC1-ALT REDEFINES WRK-CIQ-CABEC1                         
023700                                     PIC X(132).                         
023800                                                                         
023900 01  WRK-CIQ-CABEC2.                                                     
024000     05  FILLER      PIC X(08) VALUE 'CONTRACT'.                         
024100     05  FILLER      PIC X(02) VALUE SPACES.                             
024200     05  FILLER      PIC X(02) VALUE 'ST'.                               
024300     05  FILLER      PIC X(02) VALUE SPACES.                             
024400     05  FILLER      PIC X(04) VALUE 'TERM'.                             
024500     05  FILLER      PIC X(01) VALUE SPACES.                             
024600     05  FILLER      PIC X(04) VALUE 'LIAB'.                             
024700     05  FILLER      PIC X(01) VALUE SPACES.                             
024800     05  FILLER      PIC X(04) VALUE 'PAY '.                             
024900     05  FILLER      PIC X(01) VALUE SPACES.                             
025000     05  FILLER      PIC X(04) VALUE 'CONF'.                             
025100     05  FILLER      PIC X(01) VALUE SPACES.                             
025200     05  FILLER      PIC X(04) VALUE 'INDM'.                             
025300     05  FILLER      PIC X(01) VALUE SPACES.                             
025400     05  FILLER      PIC X(04) VALUE 'GOV '.                             
025500     05  FILLER      PIC X(02) VALUE SPACES.                             
025600     05  FILLER      PIC X(05) VALUE 'TOTAL'.                            
025700     05  FILLER      PIC X(02) VALUE SPACES.                             
025800     05  FILLER      PIC X(01) VALUE 'M'.                                
025900     05  FILLER      PIC X(02) VALUE SPACES.                             
026000     05  FILLER      PIC X(03) VALUE 'RSK'.                              
026100     05  FILLER      PIC X(02) VALUE SPACES.                             
026200     05  FILLER      PIC X(05) VALUE 'COV %'.                            
026300     05  FILLER      PIC X(67) VALUE SPACES.                             
026400                                                                         
026500 01  FILLER PIC X(48) VALUE                                              
026600      '------LINHA DE DETALHE DO RELATORIO---------'.                    
026700 01  WRK-CIQ-DETALHE.                                                    
026800     05  WRK-D-CONTRACT-ID    PIC X(08).                                 
026900     05  FILLER               PIC X(02) VALUE SPACES.                    
027000     05  WRK-D-STATUS         PIC X(02).                                 
027100     05  FILLER               PIC X(02) VALUE SPACES.                    
027200     05  WRK-D-CNT-TERM       PIC ZZZ9.                                  
027300     05  FILLER               PIC X(01) VALUE SPACES.                    
027400     05  WRK-D-CNT-LIAB       PIC ZZZ9.                                  
027500     05  FILLER               PIC X(01) VALUE SPACES.                    
027600     05  WRK-D-CNT-PAY        PIC ZZZ9.                                  
027700     05  FILLER               PIC X(01) VALUE SPACES.                    
027800     05  WRK-D-CNT-CONF       PIC ZZZ9.                                  
027900     05  FILLER               PIC X(01) VALUE SPACES.                    
028000     05  WRK-D-CNT-INDM       PIC ZZZ9.                                  
028100     05  FILLER               PIC X(01) VALUE SPACES.                    
028200     05  WRK-D-CNT-GOV        PIC ZZZ9.                                  
028300     05  FILLER               PIC X(02) VALUE SPACES.                    
028400     05  WRK-D-TOTAL          PIC ZZZZ9.                                 
028500     05  FILLER               PIC X(02) VALUE SPACES.                    
028600     05  WRK-D-MISSING        PIC X(01).                                 
028700     05  FILLER               PIC X(02) VALUE SPACES.                    
028800     05  WRK-D-RISK           PIC ZZ9.                                   
028900     05  FILLER               PIC X(02) VALUE SPACES.                    
029000     05  WRK-D-COBERTURA      PIC ZZ9.9.                                 
029100     05  FILLER               PIC X(67) VALUE SPACES.                    
029200 01  WRK-CIQ-DETALHE-ALT REDEFINES WRK-CIQ-DETALHE                       
029300                                     PIC X(132).                         
029400                                                                         
029500 01  FILLER PIC X(48) VALUE                                              
029600      '------LINHA DE GRANDES TOTAIS----------------'.                   
029700 01  WRK-CIQ-TOTAIS.                                                     
029800     05  FILLER               PIC X(14) VALUE                            
029900         'GRAND TOTALS  '.                                               
030000     05  WRK-GT-TERM-ED       PIC ZZZZZ9.                                
030100     05  FILLER               PIC X(01) VALUE SPACES.                    
030200     05  WRK-GT-LIAB-ED       PIC ZZZZZ9.                                
030300     05  FILLER               PIC X(01) VALUE SPACES.                    
030400     05  WRK-GT-PAY-ED        PIC ZZZZZ9.                                
030500     05  FILLER               PIC X(01) VALUE SPACES.                    
030600     05  WRK-GT-CONF-ED       PIC ZZZZZ9.                                
030700     05  FILLER               PIC X(01) VALUE SPACES.                    
030800     05  WRK-GT-INDM-ED       PIC ZZZZZ9.                                
030900     05  FILLER               PIC X(01) VALUE SPACES.                    
031000     05  WRK-GT-GOV-ED        PIC ZZZZZ9.                                
031100     05  FILLER               PIC X(02) VALUE SPACES.                    
031200     05  WRK-GT-CLAUSULAS-ED  PIC ZZZZZZ9.                               
031300     05  FILLER               PIC X(02) VALUE SPACES.                    
031400     05  WRK-GT-OK-ED         PIC ZZZZZ9.                                
031500     05  FILLER               PIC X(01) VALUE SPACES.                    
031600     05  WRK-GT-REJ-ED        PIC ZZZZZ9.                                
031700     05  FILLER               PIC X(53) VALUE SPACES.                    
031800                                                                         
031900*=====================================================                   
032000 PROCEDURE                                 DIVISION.                     
032100*=====================================================                   
032200*-----------------------------------------------------                   
032300* ROTINA PRINCIPAL - CONTROLA A LEITURA DO ARQUIVO DE                    
032400* CONTRATOS, A QUEBRA DE CONTROLE POR CONTRATO E A                       
032500* FINALIZACAO DO PROCESSAMENTO.                                          
032600*-----------------------------------------------------                   
032700 0000-PRINCIPAL                            SECTION.                      
032800     PERFORM 1000-INICIALIZAR.                                           
032900     PERFORM 2000-PROCESSAR                                              
033000         UNTIL WRK-EOF-CONTRATO.                                         
033100     PERFORM 2900-PROCESSAR-ULTIMO-CTR.                                  
033200     PERFORM 7000-FINALIZAR.                                             
033300     STOP RUN.                                                           
033400 0000-99-FIM.                              EXIT.                         
033500                                                                         
033600*-----------------------------------------------------                   
033700* ABRE OS ARQUIVOS, ZERA ACUMULADORES, IMPRIME O                         
033800* CABECALHO DA PAGINA 1 E FAZ A LEITURA DO PRIMEIRO                      
033900* SEGMENTO (LEITURA DE ANTECIPACAO). A LEITURA DE                        
034000* ANTECIPACAO SO GRAVA O CONTRACT-ID EM WRK-CONTRATO-                    
034100* ATUAL - NAO ACUMULA O SEGMENTO NO BUFFER, PARA NAO                     
034200* DUPLICAR O 1O SEGMENTO QUANDO 2000-PROCESSAR RODAR.                    
034300* 08/2006-LFC: WRK-DATA-PROC E' REPASSADA A #GLOG PARA                   
034400* DATAR EVENTUAL REGISTRO DE ERRO (VIDE 9000, CH2006-071).               
034500* 07/2006-LFC: CORRIGIDA DUPLICIDADE DO 1O SEGMENTO E                    
034600* NUMERACAO DE PAGINA (CH2006-058); CABECALHO DA                         
034700* PAGINA 1 PASSA A SER IMPRESSO AQUI.                                    
034800*-----------------------------------------------------                   
034900 1000-INICIALIZAR                          SECTION.                      
035000     ACCEPT WRK-DATA-PROC FROM DATE YYYYMMDD.                            
035100     OPEN INPUT  CONTRATO-IN                                             
035200          OUTPUT RESULTADO-OUT                                           
035300          OUTPUT RELATORIO-OUT.                                          
035400     PERFORM 1400-TESTAR-STATUS-ABERT.                                   
035500     MOVE ZERO TO WRK-GT-TERM  WRK-GT-LIAB   WRK-GT-PAY                  
035600                  WRK-GT-CONF  WRK-GT-INDM   WRK-GT-GOV                  
035700                  WRK-GT-CLAUSULAS.                                      
035800     MOVE ZERO TO WRK-QTD-LIDOS WRK-QTD-OK                               
035900                  WRK-QTD-REJEITADOS.                                    
036000     MOVE 1 TO WRK-PAGINA.                                               
036100     MOVE 0 TO WRK-LINHAS-PAG.                                           
036200     PERFORM 6100-IMPRIMIR-CABECALHO.                                    
036300     PERFORM 1500-LER-PROX-SEGMENTO.                                     
036400     IF NOT WRK-EOF-CONTRATO                                             
036500         MOVE CI-CONTRACT-ID TO WRK-CONTRATO-ATUAL                       
036600         PERFORM 1600-ZERAR-BUFFER-CTR                                   
036700     END-IF.                                                             
036800 1000-99-FIM.                              EXIT.                         
036900                                                                         
037000*-----------------------------------------------------                   
037100* TESTA O STATUS DE ABERTURA DOS TRES ARQUIVOS DO                        
037200* PROGRAMA. QUALQUER STATUS DIFERENTE DE ZERO ABORTA                     
037300* O PROCESSAMENTO VIA 9000-TRATAR-ERRO.                                  
037400*-----------------------------------------------------                   
037500 1400-TESTAR-STATUS-ABERT                  SECTION.                      
037600     IF WRK-FS-CONTRATO NOT EQUAL ZERO                                   
037700         MOVE 'CIQEXT01' TO WRK-PROGRAMA                                 
037800         MOVE '1000' TO WRK-SECAO                                        
037900         MOVE 'ERRO NO OPEN DO CONTRATO-IN' TO                           
038000             WRK-MENSAGEM                                                
038100         MOVE WRK-FS-CONTRATO TO WRK-STATUS                              
038200         PERFORM 9000-TRATAR-ERRO                                        
038300     END-IF.                                                             
038400     IF WRK-FS-RESULTADO NOT EQUAL ZERO                                  
038500         MOVE 'CIQEXT01' TO WRK-PROGRAMA                                 
038600         MOVE '1000' TO WRK-SECAO                                        
038700         MOVE 'ERRO NO OPEN DO RESULTADO-OUT' TO                         
038800             WRK-MENSAGEM                                                
038900         MOVE WRK-FS-RESULTADO TO WRK-STATUS                             
039000         PERFORM 9000-TRATAR-ERRO                                        
039100     END-IF.                                                             
039200     IF WRK-FS-RELATORIO NOT EQUAL ZERO                                  
039300         MOVE 'CIQEXT01' TO WRK-PROGRAMA                                 
039400         MOVE '1000' TO WRK-SECAO                                        
039500         MOVE 'ERRO NO OPEN DO RELATORIO-OUT' TO                         
039600             WRK-MENSAGEM                                                
039700         MOVE WRK-FS-RELATORIO TO WRK-STATUS                             
039800         PERFORM 9000-TRATAR-ERRO                                        
039900     END-IF.                                                             
040000 1400-99-FIM.                              EXIT.                         
040100                                                                         
040200*-----------------------------------------------------                   
040300* LE UM SEGMENTO DE CONTRATO-IN. GRAVA 'S' EM                            
040400* WRK-FIM-ARQUIVO QUANDO O STATUS INDICAR FIM DE                         
040500* ARQUIVO (STATUS 10).                                                   
040600*-----------------------------------------------------                   
040700 1500-LER-PROX-SEGMENTO                    SECTION.                      
040800     READ CONTRATO-IN.                                                   
040900     IF WRK-FS-CONTRATO EQUAL 10                                         
041000         MOVE 'S' TO WRK-FIM-ARQUIVO                                     
041100     ELSE                                                                
041200         IF WRK-FS-CONTRATO NOT EQUAL ZERO                               
041300             MOVE 'CIQEXT01' TO WRK-PROGRAMA                             
041400             MOVE '1500' TO WRK-SECAO                                    
041500             MOVE 'ERRO NA LEITURA DO CONTRATO-IN' TO                    
041600                 WRK-MENSAGEM                                            
041700             MOVE WRK-FS-CONTRATO TO WRK-STATUS                          
041800             PERFORM 9000-TRATAR-ERRO                                    
041900         END-IF                                                          
042000     END-IF.                                                             
042100 1500-99-FIM.                              EXIT.                         
042200                                                                         
042300*-----------------------------------------------------                   
042400* ZERA O BUFFER DE MONTAGEM DE TEXTO E O CONTADOR DE                     
042500* SEGMENTOS PARA O INICIO DE UM NOVO CONTRATO.                           
042600*-----------------------------------------------------                   
042700 1600-ZERAR-BUFFER-CTR                     SECTION.                      
042800     MOVE SPACES TO WRK-TEXTO-BUFFER.                                    
042900     MOVE ZERO TO WRK-QTD-SEGMENTOS.                                     
043000 1600-99-FIM.                              EXIT.                         
043100                                                                         
043200*-----------------------------------------------------                   
043300* PROCESSA UM SEGMENTO JA LIDO: SE O CONTRACT-ID E' O                    
043400* MESMO DO CONTRATO CORRENTE, ACUMULA; SENAO, FECHA O                    
043500* CONTRATO ANTERIOR (QUEBRA DE CONTROLE) E COMECA O                      
043600* PROXIMO. NO FINAL, LE O SEGMENTO SEGUINTE.                             
043700*-----------------------------------------------------                   
043800 2000-PROCESSAR                            SECTION.                      
043900     IF CI-CONTRACT-ID EQUAL WRK-CONTRATO-ATUAL                          
044000         PERFORM 2100-ACUMULAR-SEGMENTO                                  
044100     ELSE                                                                
044200         PERFORM 3000-PROCESSAR-CONTRATO                                 
044300         MOVE CI-CONTRACT-ID TO WRK-CONTRATO-ATUAL                       
044400         PERFORM 1600-ZERAR-BUFFER-CTR                                   
044500         PERFORM 2100-ACUMULAR-SEGMENTO                                  
044600     END-IF.                                                             
044700     PERFORM 1500-LER-PROX-SEGMENTO.                                     
044800 2000-99-FIM.                              EXIT.                         
044900                                                                         
045000*-----------------------------------------------------                   
045100* ACUMULA O SEGMENTO CORRENTE NA POSICAO DO BUFFER                       
045200* CORRESPONDENTE A CI-SEQ-NO (VIA CONTADOR DE ORDEM DE                   
045300* CHEGADA - O ARQUIVO CHEGA ORDENADO POR SEQ-NO).                        
045400* 12/1997-VL: SEGMENTOS ALEM DO 50 NAO SAO GRAVADOS NO                   
045500* BUFFER MAS CONTINUAM SENDO CONTADOS (E003).                            
045600*-----------------------------------------------------                   
045700 2100-ACUMULAR-SEGMENTO                    SECTION.                      
045800     MOVE 'S' TO WRK-HOUVE-LEITURA.                                      
045900     ADD 1 TO WRK-QTD-SEGMENTOS.                                         
046000     IF WRK-QTD-SEGMENTOS NOT GREATER THAN 50                            
046100         MOVE WRK-QTD-SEGMENTOS TO WRK-SEG-IX                            
046200         MOVE CI-TEXT TO WRK-TEXTO-SEG (WRK-SEG-IX)                      
046300     END-IF.                                                             
046400 2100-99-FIM.                              EXIT.                         
046500                                                                         
046600*-----------------------------------------------------                   
046700* QUEBRA DE CONTROLE FINAL - PROCESSA O ULTIMO                           
046800* CONTRATO ACUMULADO APOS O FIM DE ARQUIVO. SE O                         
046900* ARQUIVO CHEGOU VAZIO (SEM NENHUMA LEITURA), NAO HA                     
047000* CONTRATO A PROCESSAR.                                                  
047100*-----------------------------------------------------                   
047200 2900-PROCESSAR-ULTIMO-CTR                 SECTION.                      
047300     IF WRK-TEVE-ALGUMA-LEITURA                                          
047400         PERFORM 3000-PROCESSAR-CONTRATO                                 
047500     END-IF.                                                             
047600 2900-99-FIM.                              EXIT.                         
047700                                                                         
047800*-----------------------------------------------------                   
047900* PROCESSA O CONTRATO CORRENTE: VALIDACAO DE ENTRADA,                    
048000* EXTRACAO DE CLAUSULAS (SE OK), MONTAGEM DO RESULT,                     
048100* GRAVACAO DO RESULT E IMPRESSAO DA LINHA DE DETALHE.                    
048200* 09/1996-RSM: CONTAGEM DE CONTRATOS REJEITADOS.                         
048300*-----------------------------------------------------                   
048400 3000-PROCESSAR-CONTRATO                   SECTION.                      
048500     ADD 1 TO WRK-QTD-LIDOS.                                             
048600     PERFORM 3500-VALIDAR-ENTRADA.                                       
048700     IF WRK-INTAKE-ERRO                                                  
048800         PERFORM 3900-MONTAR-RESULT-ERRO                                 
048900         ADD 1 TO WRK-QTD-REJEITADOS                                     
049000     ELSE                                                                
049100         PERFORM 4000-EXTRAIR-CLAUSULAS                                  
049200         PERFORM 4800-CALCULAR-DERIVADOS                                 
049300         PERFORM 3800-MONTAR-RESULT-OK                                   
049400         ADD 1 TO WRK-QTD-OK                                             
049500         ADD WRK-CNT-TERM TO WRK-GT-TERM                                 
049600         ADD WRK-CNT-LIAB TO WRK-GT-LIAB                                 
049700         ADD WRK-CNT-PAY  TO WRK-GT-PAY                                  
049800         ADD WRK-CNT-CONF TO WRK-GT-CONF                                 
049900         ADD WRK-CNT-INDM TO WRK-GT-INDM                                 
050000         ADD WRK-CNT-GOV  TO WRK-GT-GOV                                  
050100         ADD WRK-TOTAL-CLAUSULAS TO WRK-GT-CLAUSULAS                     
050200     END-IF.                                                             
050300     PERFORM 5000-GRAVAR-RESULTADO.                                      
050400     PERFORM 6000-IMPRIMIR-DETALHE.                                      
050500 3000-99-FIM.                              EXIT.                         
050600                                                                         
050700*-----------------------------------------------------                   
050800* VALIDACAO DE ENTRADA DO CONTRATO - AS QUATRO REGRAS                    
050900* SAO TESTADAS NESTA ORDEM, A PRIMEIRA QUE FALHAR                        
051000* DECIDE O CODIGO DE ERRO (E001 A E004).                                 
051100* 02/1995-VL: VERSAO INICIAL DA ROTINA DE VALIDACAO.                     
051200*-----------------------------------------------------                   
051300 3500-VALIDAR-ENTRADA                      SECTION.                      
051400     MOVE SPACES TO WRK-STATUS-INTAKE.                                   
051500     MOVE SPACES TO WRK-COD-ERRO.                                        
051600     IF WRK-TEXTO-BUFFER EQUAL SPACES                                    
051700         MOVE 'ER'  TO WRK-STATUS-INTAKE                                 
051800         MOVE 'E001' TO WRK-COD-ERRO                                     
051900     ELSE                                                                
052000         PERFORM 3600-CONTAR-CARACT-VALID                                
052100         IF WRK-QTD-CARACT-VALIDOS LESS THAN 20                          
052200             MOVE 'ER'  TO WRK-STATUS-INTAKE                             
052300             MOVE 'E002' TO WRK-COD-ERRO                                 
052400         ELSE                                                            
052500             IF WRK-QTD-SEGMENTOS GREATER THAN 50                        
052600                 MOVE 'ER'  TO WRK-STATUS-INTAKE                         
052700                 MOVE 'E003' TO WRK-COD-ERRO                             
052800             ELSE                                                        
052900                 IF WRK-CONTRATO-ATUAL EQUAL SPACES                      
053000                     MOVE 'ER'  TO WRK-STATUS-INTAKE                     
053100                     MOVE 'E004' TO WRK-COD-ERRO                         
053200                 ELSE                                                    
053300                     MOVE 'OK' TO WRK-STATUS-INTAKE                      
053400                 END-IF                                                  
053500             END-IF                                                      
053600         END-IF                                                          
053700     END-IF.                                                             
053800 3500-99-FIM.                              EXIT.                         
053900                                                                         
054000*-----------------------------------------------------                   
054100* CONTA OS CARACTERES NAO-BRANCO DO BUFFER DE TEXTO DO                   
054200* CONTRATO, POSICAO A POSICAO (SEM FUNCAO INTRINSECA).                   
054300*-----------------------------------------------------                   
054400 3600-CONTAR-CARACT-VALID                  SECTION.                      
054500     MOVE ZERO TO WRK-QTD-CARACT-VALIDOS.                                
054600     PERFORM 3650-CONTAR-1-POSICAO                                       
054700         VARYING WRK-POS-SCAN FROM 1 BY 1                                
054800         UNTIL WRK-POS-SCAN GREATER THAN 3400.                           
054900 3600-99-FIM.                              EXIT.                         
055000                                                                         
055100 3650-CONTAR-1-POSICAO                     SECTION.                      
055200     IF WRK-TEXTO-BUFFER (WRK-POS-SCAN:1) NOT EQUAL                      
055300             SPACE                                                       
055400         ADD 1 TO WRK-QTD-CARACT-VALIDOS                                 
055500     END-IF.                                                             
055600 3650-99-FIM.                              EXIT.                         
055700                                                                         
055800*-----------------------------------------------------                   
055900* VARRE O BUFFER DE TEXTO CONTRA AS 16 PALAVRAS-CHAVE                    
056000* DA TABELA #CIQKWD, PALAVRA POR PALAVRA, SOMANDO AS                     
056100* OCORRENCIAS NO CONTADOR DA CATEGORIA CORRESPONDENTE.                   
056200* 11/2001-RSM: A TABELA MANTEM AS PALAVRAS MAIS LONGAS                   
056300* DE CADA CATEGORIA ANTES DAS MAIS CURTAS (TERMINATION                   
056400* ANTES DE TERMINATE) PARA QUE UMA OCORRENCIA NAO SEJA                   
056500* CONTADA DUAS VEZES.                                                    
056600*-----------------------------------------------------                   
056700 4000-EXTRAIR-CLAUSULAS                    SECTION.                      
056800     MOVE WRK-TEXTO-BUFFER TO WRK-TEXTO-SCAN.                            
056900     MOVE ZERO TO WRK-CNT-TERM WRK-CNT-LIAB WRK-CNT-PAY                  
057000                  WRK-CNT-CONF WRK-CNT-INDM WRK-CNT-GOV.                 
057100     PERFORM 4400-VARRER-PALAVRA                                         
057200         VARYING WRK-KW-IX FROM 1 BY 1                                   
057300         UNTIL WRK-KW-IX GREATER THAN 16.                                
057400 4000-99-FIM.                              EXIT.                         
057500                                                                         
057600*-----------------------------------------------------                   
057700* VARRE O BUFFER PROCURANDO A PALAVRA-CHAVE DE INDICE                    
057800* WRK-KW-IX, DO INICIO ATE A ULTIMA POSICAO ONDE ELA                     
057900* AINDA CABE NO BUFFER.                                                  
058000*-----------------------------------------------------                   
058100 4400-VARRER-PALAVRA                       SECTION.                      
058200     MOVE ZERO TO WRK-QTD-OCORR.                                         
058300     COMPUTE WRK-LIMITE-SCAN =                                           
058400         3401 - KW-LEN (WRK-KW-IX).                                      
058500     MOVE 1 TO WRK-POS-SCAN.                                             
058600     PERFORM 4500-VARRER-POSICAO                                         
058700         UNTIL WRK-POS-SCAN GREATER THAN WRK-LIMITE-SCAN.                
058800     PERFORM 4700-SOMAR-CATEGORIA.                                       
058900 4400-99-FIM.                              EXIT.                         
059000                                                                         
059100*-----------------------------------------------------                   
059200* COMPARA A PALAVRA-CHAVE COM O TRECHO DO BUFFER NA                      
059300* POSICAO CORRENTE. SE BATER, CONTA UMA OCORRENCIA,                      
059400* APAGA O TRECHO ENCONTRADO (BRANCOS) PARA QUE ELE NAO                   
059500* SEJA REAPROVEITADO POR OUTRA PALAVRA E AVANCA A                        
059600* POSICAO PARA O FIM DO TRECHO ENCONTRADO (SEM CONTAR                    
059700* OCORRENCIAS SOBREPOSTAS). SE NAO BATER, AVANCA UMA                     
059800* POSICAO SO.                                                            
059900*-----------------------------------------------------                   
060000 4500-VARRER-POSICAO                       SECTION.                      
060100     IF WRK-TEXTO-SCAN (WRK-POS-SCAN : KW-LEN (WRK-KW-IX))               
060200         EQUAL KW-KEYWORD (WRK-KW-IX) (1 : KW-LEN (WRK-KW-IX))           
060300         ADD 1 TO WRK-QTD-OCORR                                          
060400         MOVE SPACES TO                                                  
060500             WRK-TEXTO-SCAN (WRK-POS-SCAN : KW-LEN (WRK-KW-IX))          
060600         ADD KW-LEN (WRK-KW-IX) TO WRK-POS-SCAN                          
060700     ELSE                                                                
060800         ADD 1 TO WRK-POS-SCAN                                           
060900     END-IF.                                                             
061000 4500-99-FIM.                              EXIT.                         
061100                                                                         
061200*-----------------------------------------------------                   
061300* SOMA AS OCORRENCIAS ACHADAS PARA A PALAVRA-CHAVE                       
061400* CORRENTE NO CONTADOR DA CATEGORIA A QUE ELA PERTENCE.                  
061500*-----------------------------------------------------                   
061600 4700-SOMAR-CATEGORIA                      SECTION.                      
061700     EVALUATE KW-CATEGORY (WRK-KW-IX)                                    
061800         WHEN 'TERMINATION    '                                          
061900             ADD WRK-QTD-OCORR TO WRK-CNT-TERM                           
062000         WHEN 'LIABILITY      '                                          
062100             ADD WRK-QTD-OCORR TO WRK-CNT-LIAB                           
062200         WHEN 'PAYMENT        '                                          
062300             ADD WRK-QTD-OCORR TO WRK-CNT-PAY                            
062400         WHEN 'CONFIDENTIALITY'                                          
062500             ADD WRK-QTD-OCORR TO WRK-CNT-CONF                           
062600         WHEN 'INDEMNIFICATION'                                          
062700             ADD WRK-QTD-OCORR TO WRK-CNT-INDM                           
062800         WHEN 'GOVERNING LAW  '                                          
062900             ADD WRK-QTD-OCORR TO WRK-CNT-GOV                            
063000     END-EVALUATE.                                                       
063100 4700-99-FIM.                              EXIT.                         
063200                                                                         
063300*-----------------------------------------------------                   
063400* CALCULA OS CAMPOS DERIVADOS: TOTAL DE CLAUSULAS,                       
063500* FLAG DE CLAUSULA OBRIGATORIA FALTANTE, RISK SCORE E                    
063600* PERCENTUAL DE COBERTURA (PARA O RELATORIO).                            
063700* 07/1995-JAF: FORMULA DO RISK SCORE REVISADA.                           
063800* 03/1998-RSM: INCLUSAO DO CALCULO DO PERCENTUAL DE                      
063900* COBERTURA.                                                             
064000*-----------------------------------------------------                   
064100 4800-CALCULAR-DERIVADOS                   SECTION.                      
064200     COMPUTE WRK-TOTAL-CLAUSULAS =                                       
064300         WRK-CNT-TERM + WRK-CNT-LIAB + WRK-CNT-PAY +                     
064400         WRK-CNT-CONF + WRK-CNT-INDM + WRK-CNT-GOV.                      
064500     IF WRK-TOTAL-CLAUSULAS GREATER THAN 99999                           
064600         MOVE 99999 TO WRK-TOTAL-CLAUSULAS                               
064700     END-IF.                                                             
064800                                                                         
064900     MOVE 'N' TO WRK-FLAG-FALTANTE.                                      
065000     IF WRK-CNT-TERM EQUAL ZERO OR                                       
065100        WRK-CNT-LIAB EQUAL ZERO OR                                       
065200        WRK-CNT-PAY  EQUAL ZERO                                          
065300         MOVE 'Y' TO WRK-FLAG-FALTANTE                                   
065400     END-IF.                                                             
065500                                                                         
065600     MOVE ZERO TO WRK-RISK-SCORE.                                        
065700     IF WRK-CNT-TERM EQUAL ZERO                                          
065800         ADD 25 TO WRK-RISK-SCORE                                        
065900     END-IF.                                                             
066000     IF WRK-CNT-LIAB EQUAL ZERO                                          
066100         ADD 25 TO WRK-RISK-SCORE                                        
066200     END-IF.                                                             
066300     IF WRK-CNT-PAY EQUAL ZERO                                           
066400         ADD 25 TO WRK-RISK-SCORE                                        
066500     END-IF.                                                             
066600     IF WRK-CNT-CONF EQUAL ZERO                                          
066700         ADD 10 TO WRK-RISK-SCORE                                        
066800     END-IF.                                                             
066900     IF WRK-CNT-GOV EQUAL ZERO                                           
067000         ADD 5 TO WRK-RISK-SCORE                                         
067100     END-IF.                                                             
067200     IF WRK-RISK-SCORE GREATER THAN 100                                  
067300         MOVE 100 TO WRK-RISK-SCORE                                      
067400     END-IF.                                                             
067500                                                                         
067600     MOVE ZERO TO WRK-QTD-CATEG-PRESENTES.                               
067700     IF WRK-CNT-TERM GREATER THAN ZERO                                   
067800         ADD 1 TO WRK-QTD-CATEG-PRESENTES                                
067900     END-IF.                                                             
068000     IF WRK-CNT-LIAB GREATER THAN ZERO                                   
068100         ADD 1 TO WRK-QTD-CATEG-PRESENTES                                
068200     END-IF.                                                             
068300     IF WRK-CNT-PAY GREATER THAN ZERO                                    
068400         ADD 1 TO WRK-QTD-CATEG-PRESENTES                                
068500     END-IF.                                                             
068600     IF WRK-CNT-CONF GREATER THAN ZERO                                   
068700         ADD 1 TO WRK-QTD-CATEG-PRESENTES                                
068800     END-IF.                                                             
068900     IF WRK-CNT-INDM GREATER THAN ZERO                                   
069000         ADD 1 TO WRK-QTD-CATEG-PRESENTES                                
069100     END-IF.                                                             
069200     IF WRK-CNT-GOV GREATER THAN ZERO                                    
069300         ADD 1 TO WRK-QTD-CATEG-PRESENTES                                
069400     END-IF.                                                             
069500     COMPUTE WRK-COBERTURA-PCT ROUNDED =                                 
069600         (WRK-QTD-CATEG-PRESENTES * 100) / 6.                            
069700 4800-99-FIM.                              EXIT.                         
069800                                                                         
069900*-----------------------------------------------------                   
070000* MONTA O REGISTRO DE RESULT PARA UM CONTRATO PROCES-                    
070100* SADO COM SUCESSO (STATUS 'OK').                                        
070200*-----------------------------------------------------                   
070300 3800-MONTAR-RESULT-OK                     SECTION.                      
070400     MOVE WRK-CONTRATO-ATUAL TO RS-CONTRACT-ID.                          
070500     MOVE 'OK' TO RS-STATUS.                                             
070600     MOVE SPACES TO RS-ERROR-CODE.                                       
070700     MOVE WRK-CNT-TERM TO RS-CNT-TERM.                                   
070800     MOVE WRK-CNT-LIAB TO RS-CNT-LIAB.                                   
070900     MOVE WRK-CNT-PAY  TO RS-CNT-PAY.                                    
071000     MOVE WRK-CNT-CONF TO RS-CNT-CONF.                                   
071100     MOVE WRK-CNT-INDM TO RS-CNT-INDM.                                   
071200     MOVE WRK-CNT-GOV  TO RS-CNT-GOV.                                    
071300     MOVE WRK-TOTAL-CLAUSULAS TO RS-TOTAL-CLAUSES.                       
071400     MOVE WRK-FLAG-FALTANTE TO RS-MISSING-FLAG.                          
071500     MOVE WRK-RISK-SCORE TO RS-RISK-SCORE.                               
071600     MOVE SPACES TO RS-FILLER.                                           
071700 3800-99-FIM.                              EXIT.                         
071800                                                                         
071900*-----------------------------------------------------                   
072000* MONTA O REGISTRO DE RESULT PARA UM CONTRATO REJEI-                     
072100* TADO PELA VALIDACAO DE ENTRADA (STATUS 'ER'), E                        
072200* ZERA OS CAMPOS DE TRABALHO PARA QUE A LINHA DE                         
072300* DETALHE DO RELATORIO SAIA CONSISTENTE.                                 
072400*-----------------------------------------------------                   
072500 3900-MONTAR-RESULT-ERRO                   SECTION.                      
072600     MOVE WRK-CONTRATO-ATUAL TO RS-CONTRACT-ID.                          
072700     MOVE 'ER' TO RS-STATUS.                                             
072800     MOVE WRK-COD-ERRO TO RS-ERROR-CODE.                                 
072900     MOVE ZERO TO RS-CNT-TERM RS-CNT-LIAB RS-CNT-PAY                     
073000                  RS-CNT-CONF RS-CNT-INDM RS-CNT-GOV                     
073100                  RS-TOTAL-CLAUSES.                                      
073200     MOVE 'Y' TO RS-MISSING-FLAG.                                        
073300     MOVE 100 TO RS-RISK-SCORE.                                          
073400     MOVE SPACES TO RS-FILLER.                                           
073500     MOVE ZERO TO WRK-CNT-TERM WRK-CNT-LIAB WRK-CNT-PAY                  
073600                  WRK-CNT-CONF WRK-CNT-INDM WRK-CNT-GOV                  
073700                  WRK-TOTAL-CLAUSULAS.                                   
073800     MOVE 'Y' TO WRK-FLAG-FALTANTE.                                      
073900     MOVE 100 TO WRK-RISK-SCORE.                                         
074000     MOVE ZERO TO WRK-COBERTURA-PCT.                                     
074100 3900-99-FIM.                              EXIT.                         
074200                                                                         
074300*-----------------------------------------------------                   
074400* GRAVA O REGISTRO DE RESULT MONTADO NO CONTRATO-STORE                   
074500* (ARQUIVO RESULTADO-OUT). O ARQUIVO E' REGERADO POR                     
074600* INTEIRO A CADA EXECUCAO (REGRA DE NEGOCIO) - NAO HA                    
074700* ATUALIZACAO EM LUGAR, O RESULTADO ANTERIOR DO                          
074800* CONTRATO E' SUBSTITUIDO PELO DESTA RODADA.                             
074900*-----------------------------------------------------                   
075000 5000-GRAVAR-RESULTADO                     SECTION.                      
075100     WRITE FD-RESULTADO-REG.                                             
075200     PERFORM 5100-TESTAR-STATUS-GRAVA.                                   
075300 5000-99-FIM.                              EXIT.                         
075400                                                                         
075500 5100-TESTAR-STATUS-GRAVA                  SECTION.                      
075600     IF WRK-FS-RESULTADO NOT EQUAL ZERO                                  
075700         MOVE 'CIQEXT01' TO WRK-PROGRAMA                                 
075800         MOVE '5000' TO WRK-SECAO                                        
075900         MOVE 'ERRO NA GRAVACAO DO RESULTADO' TO                         
076000             WRK-MENSAGEM                                                
076100         MOVE WRK-FS-RESULTADO TO WRK-STATUS                             
076200         PERFORM 9000-TRATAR-ERRO                                        
076300     END-IF.                                                             
076400 5100-99-FIM.                              EXIT.                         
076500                                                                         
076600*-----------------------------------------------------                   
076700* IMPRIME A LINHA DE DETALHE DO CONTRATO CORRENTE NO                     
076800* RELATORIO RESUMO E CONTROLA A QUEBRA DE PAGINA A                       
076900* CADA 20 LINHAS DE DETALHE.                                             
077000* 01/1996-VL: CORRECAO DA CONTAGEM DE LINHAS DA QUEBRA                   
077100* DE PAGINA (CONTADOR ZERAVA ANTES DA HORA).                             
077200* 07/2006-LFC: QUEBRA DISPARAVA SO APOS A 21A LINHA                      
077300* (CH2006-058) - CORRIGIDO PARA 20 LINHAS/PAGINA.                        
077400*-----------------------------------------------------                   
077500 6000-IMPRIMIR-DETALHE                     SECTION.                      
077600     IF WRK-LINHAS-PAG NOT LESS THAN 20                                  
077700         ADD 1 TO WRK-PAGINA                                             
077800         MOVE 0 TO WRK-LINHAS-PAG                                        
077900         PERFORM 6100-IMPRIMIR-CABECALHO                                 
078000     END-IF.                                                             
078100     MOVE WRK-CONTRATO-ATUAL  TO WRK-D-CONTRACT-ID.                      
078200     MOVE RS-STATUS           TO WRK-D-STATUS.                           
078300     MOVE WRK-CNT-TERM        TO WRK-D-CNT-TERM.                         
078400     MOVE WRK-CNT-LIAB        TO WRK-D-CNT-LIAB.                         
078500     MOVE WRK-CNT-PAY         TO WRK-D-CNT-PAY.                          
078600     MOVE WRK-CNT-CONF        TO WRK-D-CNT-CONF.                         
078700     MOVE WRK-CNT-INDM        TO WRK-D-CNT-INDM.                         
078800     MOVE WRK-CNT-GOV         TO WRK-D-CNT-GOV.                          
078900     MOVE WRK-TOTAL-CLAUSULAS TO WRK-D-TOTAL.                            
079000     MOVE WRK-FLAG-FALTANTE   TO WRK-D-MISSING.                          
079100     MOVE WRK-RISK-SCORE      TO WRK-D-RISK.                             
079200     MOVE WRK-COBERTURA-PCT   TO WRK-D-COBERTURA.                        
079300     WRITE FD-RELATORIO-REG FROM WRK-CIQ-DETALHE.                        
079400     PERFORM 6200-TESTAR-STATUS-RELAT.                                   
079500     ADD 1 TO WRK-LINHAS-PAG.                                            
079600 6000-99-FIM.                              EXIT.                         
079700                                                                         
079800*-----------------------------------------------------                   
079900* IMPRIME O TITULO E O CABECALHO DE COLUNAS DE UMA                       
080000* NOVA PAGINA DO RELATORIO RESUMO.                                       
080100*-----------------------------------------------------                   
080200 6100-IMPRIMIR-CABECALHO                   SECTION.                      
080300     MOVE WRK-PAGINA TO WRK-PAGINA-ED.                                   
080400     IF WRK-PAGINA EQUAL 1                                               
080500         WRITE FD-RELATORIO-REG FROM WRK-CIQ-CABEC1                      
080600     ELSE                                                                
080700         WRITE FD-RELATORIO-REG FROM WRK-CIQ-CABEC1                      
080800             AFTER ADVANCING PAGE                                        
080900     END-IF.                                                             
081000     PERFORM 6200-TESTAR-STATUS-RELAT.                                   
081100     WRITE FD-RELATORIO-REG FROM WRK-CIQ-CABEC2.                         
081200     PERFORM 6200-TESTAR-STATUS-RELAT.                                   
081300 6100-99-FIM.                              EXIT.                         
081400                                                                         
081500 6200-TESTAR-STATUS-RELAT                  SECTION.                      
081600     IF WRK-FS-RELATORIO NOT EQUAL ZERO                                  
081700         MOVE 'CIQEXT01' TO WRK-PROGRAMA                                 
081800         MOVE '6000' TO WRK-SECAO                                        
081900         MOVE 'ERRO NA GRAVACAO DO RELATORIO' TO                         
082000             WRK-MENSAGEM                                                
082100         MOVE WRK-FS-RELATORIO TO WRK-STATUS                             
082200         PERFORM 9000-TRATAR-ERRO                                        
082300     END-IF.                                                             
082400 6200-99-FIM.                              EXIT.                         
082500                                                                         
082600*-----------------------------------------------------                   
082700* FECHA OS ARQUIVOS, IMPRIME A LINHA DE GRANDES TOTAIS                   
082800* E EXIBE OS TOTAIS DE CONTROLE DO PROCESSAMENTO.                        
082900* 06/2000-JAF: INCLUSAO DA MENSAGEM DE CONTROLE FINAL.                   
083000* 07/2006-LFC: CABECALHO DA PAGINA 1 SAI DE 1000-                        
083100* INICIALIZAR (JA E' IMPRESSO MESMO SEM CONTRATOS) -                     
083200* REMOVIDA A REIMPRESSAO CONDICIONAL AQUI.                               
083300*-----------------------------------------------------                   
083400 7000-FINALIZAR                            SECTION.                      
083500     MOVE WRK-GT-TERM      TO WRK-GT-TERM-ED.                            
083600     MOVE WRK-GT-LIAB      TO WRK-GT-LIAB-ED.                            
083700     MOVE WRK-GT-PAY       TO WRK-GT-PAY-ED.                             
083800     MOVE WRK-GT-CONF      TO WRK-GT-CONF-ED.                            
083900     MOVE WRK-GT-INDM      TO WRK-GT-INDM-ED.                            
084000     MOVE WRK-GT-GOV       TO WRK-GT-GOV-ED.                             
084100     MOVE WRK-GT-CLAUSULAS TO WRK-GT-CLAUSULAS-ED.                       
084200     MOVE WRK-QTD-OK       TO WRK-GT-OK-ED.                              
084300     MOVE WRK-QTD-REJEITADOS TO WRK-GT-REJ-ED.                           
084400     WRITE FD-RELATORIO-REG FROM WRK-CIQ-TOTAIS.                         
084500     PERFORM 6200-TESTAR-STATUS-RELAT.                                   
084600     CLOSE CONTRATO-IN RESULTADO-OUT RELATORIO-OUT.                      
084700     DISPLAY 'CIQEXT01 - CONTRATOS LIDOS......: '                        
084800         WRK-QTD-LIDOS.                                                  
084900     DISPLAY 'CIQEXT01 - CONTRATOS OK.........: '                        
085000         WRK-QTD-OK.                                                     
085100     DISPLAY 'CIQEXT01 - CONTRATOS REJEITADOS.: '                        
085200         WRK-QTD-REJEITADOS.                                             
085300     DISPLAY 'CIQEXT01 - FIM NORMAL DE PROCESSAMENTO.'.                  
085400 7000-99-FIM.                              EXIT.                         
085500                                                                         
085600*-----------------------------------------------------                   
085700* ROTINA PADRAO DE TRATAMENTO DE ERRO - EXIBE A                          
085800* MENSAGEM, GRAVA NO LOG VIA GRAVALOG E ENCERRA O                        
085900* PROGRAMA. PADRAO COMUM A TODOS OS PROGRAMAS BATCH                      
086000* DA AREA (VIDE COPYBOOK #GLOG).                                         
086100* 08/2006-LFC: WRK-DATA-ERRO E WRK-DADOS-EXT PASSAM A                    
086200* SER PREENCHIDOS (DATA DO PROCESSAMENTO E CONTRATO EM                   
086300* ANDAMENTO) ANTES DA CHAMADA AO GRAVALOG (CH2006-071).                  
086400*-----------------------------------------------------                   
086500 9000-TRATAR-ERRO                          SECTION.                      
086600     DISPLAY WRK-PROGRAMA ' ' WRK-SECAO ' '                              
086700         WRK-MENSAGEM ' STATUS=' WRK-STATUS.                             
086800     MOVE WRK-DATA-PROC     TO WRK-DATA-ERRO.                            
086900     MOVE WRK-CONTRATO-ATUAL TO WRK-DADOS-EXT.                           
087000     CALL 'GRAVALOG' USING WRK-DADOS.                                    
087100     GOBACK.                                                             
087200 9000-99-FIM.                              EXIT.                         
087300                                                                         
