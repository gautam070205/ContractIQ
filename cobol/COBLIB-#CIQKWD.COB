000100*====================================================                    
000200* COPYBOOK: #CIQKWD                                                      
000300*====================================================                    
000400* AUTOR   : VICTOR LEAL                                                  
000500* EMPRESA : FOURSYS                                                      
000600* OBJETIVO: TABELA ESTATICA DE PALAVRAS-CHAVE USADA                      
000700*           PELA SECAO DE VARREDURA DE CLAUSULAS DO                      
000800*           PROGRAMA CIQEXT01. CADA LINHA REPRESENTA                     
000900*           UMA PALAVRA-CHAVE DE UMA CATEGORIA DE                        
001000*           CLAUSULA CONTRATUAL, JUNTO COM A INDICACAO                   
001100*           SE A CATEGORIA E DE PRESENCA OBRIGATORIA.                    
001200*           A SEGUNDA TABELA (WRK-CIQ-KWLEN-DAT) TRAZ O                  
001300*           TAMANHO DE CADA PALAVRA-CHAVE, EVITANDO O                    
001400*           USO DE FUNCAO INTRINSECA NA VARREDURA.                       
001500*----------------------------------------------------                    
001600* HISTORICO DE ALTERACOES                                                
001700* DATA       AUTOR  CHAMADO    DESCRICAO                                 
001800* ---------- ------ ---------- ------------------------                  
001900* 22/08/1994 VL     CH1994-091 VERSAO INICIAL - 6                        
002000*                                CATEGORIAS DE CLAUSULA.                 
002100* 09/08/2004 VL     CH2004-062 COPYBOOK DESTACADO DO                     
002200*                                FONTE DO CIQEXT01 PARA                  
002300*                                FACILITAR MANUTENCAO.                   
002400*----------------------------------------------------                    
002500* TABELA DE PALAVRAS-CHAVE POR CATEGORIA DE CLAUSULA                     
002600* CADA LINHA: CATEGORIA(15) + PALAVRA-CHAVE(20) + OBRIG(1)               
002700 01  WRK-CIQ-KEYWORD-DAT.                                                
002800     05  FILLER          PIC X(36) VALUE                                 
002900         'TERMINATION    TERMINATION         Y'.                         
003000     05  FILLER          PIC X(36) VALUE                                 
003100         'TERMINATION    TERMINATE           Y'.                         
003200     05  FILLER          PIC X(36) VALUE                                 
003300         'TERMINATION    EXPIRY              Y'.                         
003400     05  FILLER          PIC X(36) VALUE                                 
003500         'LIABILITY      LIABILITY           Y'.                         
003600     05  FILLER          PIC X(36) VALUE                                 
003700         'LIABILITY      DAMAGES             Y'.                         
003800     05  FILLER          PIC X(36) VALUE                                 
003900         'LIABILITY      LIABLE              Y'.                         
004000     05  FILLER          PIC X(36) VALUE                                 
004100         'PAYMENT        PAYMENT             Y'.                         
004200     05  FILLER          PIC X(36) VALUE                                 
004300         'PAYMENT        INVOICE             Y'.                         
004400     05  FILLER          PIC X(36) VALUE                                 
004500         'PAYMENT        FEES                Y'.                         
004600     05  FILLER          PIC X(36) VALUE                                 
004700         'CONFIDENTIALITYNON-DISCLOSURE      N'.                         
004800     05  FILLER          PIC X(36) VALUE                                 
004900         'CONFIDENTIALITYCONFIDENTIAL        N'.                         
005000     05  FILLER          PIC X(36) VALUE                                 
005100         'INDEMNIFICATIONINDEMNIFICATION     N'.                         
005200     05  FILLER          PIC X(36) VALUE                                 
005300         'INDEMNIFICATIONHOLD HARMLESS       N'.                         
005400     05  FILLER          PIC X(36) VALUE                                 
005500         'INDEMNIFICATIONINDEMNIFY           N'.                         
005600     05  FILLER          PIC X(36) VALUE                                 
005700         'GOVERNING LAW  GOVERNING LAW       N'.                         
005800     05  FILLER          PIC X(36) VALUE                                 
005900         'GOVERNING LAW  JURISDICTION        N'.                         
006000* REDEFINE EM TABELA DE 16 OCORRENCIAS PARA ACESSO                       
006100* POR SUBSCRITO NA VARREDURA (SECAO 4000/4400).                          
006200 01  CIQ-TABELA-PALAVRA REDEFINES WRK-CIQ-KEYWORD-DAT.                   
006300     05  KW-ENTRY OCCURS 16 TIMES.                                       
006400         10  KW-CATEGORY     PIC X(15).                                  
006500         10  KW-KEYWORD      PIC X(20).                                  
006600         10  KW-MANDATORY    PIC X(01).                                  
006700* TAMANHO DE CADA PALAVRA-CHAVE, NA MESMA ORDEM DA                       
006800* TABELA ACIMA, PARA USO NA REFERENCIA-MODIFICADA DA                     
006900* SECAO DE VARREDURA (EVITA FUNCAO INTRINSECA LENGTH).                   
007000 01  WRK-CIQ-KWLEN-DAT       PIC X(32) VALUE                             
007100     '11090609070607070414121513091312'.                                 
007200 01  CIQ-TABELA-TAMANHO REDEFINES WRK-CIQ-KWLEN-DAT.                     
007300     05  KW-LEN OCCURS 16 TIMES PIC 9(02).                               
