000100*====================================================                    
000200* COPYBOOK: #GLOG                                                        
000300*====================================================                    
000400* AUTOR   : VICTOR LEAL                                                  
000500* EMPRESA : FOURSYS                                                      
000600* OBJETIVO: AREA DE TRABALHO PADRAO PARA REGISTRO DE                     
000700*           ERROS DE ABERTURA, LEITURA OU GRAVACAO DE                    
000800*           ARQUIVOS, REPASSADA AO SUBPROGRAMA GRAVALOG.                 
000900*           COPYBOOK GENERICO, INCLUIDO POR TODOS OS                     
001000*           PROGRAMAS BATCH DA AREA DE CONTRATOS.                        
001100*----------------------------------------------------                    
001200* HISTORICO DE ALTERACOES                                                
001300* DATA       AUTOR  CHAMADO    DESCRICAO                                 
001400* ---------- ------ ---------- ------------------------                  
001500* 15/03/1989 VL     -          VERSAO INICIAL DO COPYBOOK.               
001600* 02/11/1998 VL     CH1998-070 AJUSTE DE VIRADA DE SECULO                
001700*                                NO CAMPO WRK-DATA-ERRO.                 
001800* 21/06/2003 RSM    CH2003-142 INCLUSAO DE WRK-DADOS-EXT                 
001900*                                PARA RASTRO DO CONTRATO.                
002000*----------------------------------------------------                    
002100 01  WRK-DADOS.                                                          
002200     05  WRK-PROGRAMA        PIC X(08).                                  
002300     05  WRK-SECAO           PIC X(04).                                  
002400     05  WRK-MENSAGEM        PIC X(30).                                  
002500     05  WRK-STATUS          PIC X(02).                                  
002600     05  WRK-DATA-ERRO       PIC X(08).                                  
002700     05  WRK-DADOS-EXT       PIC X(08).                                  
002800     05  FILLER              PIC X(10).                                  
